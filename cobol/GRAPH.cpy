000100*****************************************************************
000200* COPYBOOK   : GRAPH                                            *
000300* DESCRIPTION: CALL LINKAGE FOR CALL "TRFGRAPH".  THE CALLING   *
000400*              PROGRAM BUILDS THE INPUT PORTION (THE EDGE JUST  *
000500*              ADDED TO THE SENDER-RECEIVER GRAPH) AND TRFGRAPH *
000600*              RETURNS BOTH THE CYCLE SCORE AND THE OUT-DEGREE  *
000700*              SCORE IN ONE CALL, SINCE BOTH ARE DERIVED FROM   *
000800*              THE SAME ADJACENCY TABLE MAINTAINED INSIDE       *
000900*              TRFGRAPH ACROSS THE WHOLE BATCH RUN.             *
001000*              COPIED BARE IN WORKING-STORAGE BY THE CALLER AND *
001100*              BARE IN LINKAGE SECTION BY TRFGRAPH ITSELF.      *
001200*****************************************************************
001300* AMENDMENT HISTORY:
001400*****************************************************************
001500* SBG2000 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
001600*                     - INITIAL VERSION.                        *
001700*****************************************************************
001800
001900 01  WK-C-GRAPH-LINKAGE.
002000    05  WK-C-GRAPH-INPUT.
002100        10  WK-C-GRAPH-SENDER         PIC 9(09).
002200*                                USRID OF THE PAYING PARTY - GRAPH KEY
002300        10  WK-C-GRAPH-RECEIVER       PIC 9(09).
002400*                                USRID OF THE RECEIVING PARTY - EDGE HEAD
002500    05  WK-C-GRAPH-OUTPUT.
002600        10  WK-C-GRAPH-CYCLE-SCORE    PIC 9(01).
002700*                                0 = NO CYCLE, 3 = CYCLE FOUND ON PATH
002800        10  WK-C-GRAPH-OUTDEG-SCORE   PIC 9(01).
002900*                                1, 2 OR 3 PER OUT-DEGREE BAND
003000        10  WK-C-GRAPH-ABEND-SW       PIC X(01).
003100            88  WK-C-GRAPH-TABLE-FULL         VALUE "Y".
003200*                                SET WHEN A TRFGRAPH TABLE IS EXHAUSTED
003300    05  FILLER                        PIC X(10).
