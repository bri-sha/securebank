000100*****************************************************************
000200* COPYBOOK   : ASCMWS                                           *
000300* DESCRIPTION: COMMON WORKING-STORAGE SWITCHES AND DATE FIELDS. *
000400*              NESTED UNDER THE CALLING PROGRAM'S OWN            *
000500*              01 WK-C-COMMON GROUP.                             *
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* SBF3000 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
001000*                     - INITIAL VERSION.                        *
001100*****************************************************************
001200
001300 05  WK-C-TODAY-DATE.
001400     10  WK-C-TODAY-CEN            PIC X(02) VALUE "20".
001500     10  WK-C-TODAY-YMD            PIC X(06).
001600 05  WK-C-RUN-ABEND-SW             PIC X(01) VALUE "N".
001700     88  WK-C-RUN-ABEND                       VALUE "Y".
001800 05  WK-C-PGM-ABEND-MSG            PIC X(50) VALUE SPACES.
001900 05  FILLER                        PIC X(20) VALUE SPACES.
