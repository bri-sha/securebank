000100*****************************************************************
000200* COPYBOOK   : SCORE                                            *
000300* DESCRIPTION: CALL LINKAGE FOR CALL "TRFSCORE".  THE CALLING   *
000400*              PROGRAM (TRFMAIN) MOVES THE CURRENT TRANSACTION  *
000500*              FIELDS INTO THE INPUT PORTION BEFORE THE CALL;   *
000600*              TRFSCORE RETURNS THE COMBINED FRAUD-RISK TOTAL   *
000700*              IN THE OUTPUT PORTION.  TRFSCORE ITSELF ADDS THE *
000800*              SENDER-RECEIVER EDGE BY CALLING TRFGRAPH - THE    *
000900*              CALLER DOES NOT TALK TO TRFGRAPH DIRECTLY.       *
001000*              COPIED BARE IN WORKING-STORAGE BY THE CALLER AND *
001100*              BARE IN LINKAGE SECTION BY TRFSCORE ITSELF.      *
001200*****************************************************************
001300* AMENDMENT HISTORY:
001400*****************************************************************
001500* SBS1000 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
001600*                     - INITIAL VERSION.                        *
001700*****************************************************************
001800
001900 01  WK-C-SCORE-LINKAGE.
002000    05  WK-C-SCORE-INPUT.
002100        10  WK-C-SCORE-SENDER         PIC 9(09).
002200*                                USRID OF THE PAYING PARTY
002300        10  WK-C-SCORE-RECEIVER       PIC 9(09).
002400*                                USRID OF THE RECEIVING PARTY
002500        10  WK-C-SCORE-AMOUNT         PIC S9(09)V99 COMP-3.
002600*                                TRANSFER AMOUNT BEING SCORED
002700        10  WK-C-SCORE-TIMESTAMP.
002800            15  WK-C-SCORE-TS-DATE    PIC 9(08).
002900*                                TRANSFER DATE  CCYYMMDD - NOT SCORED ON
003000            15  WK-C-SCORE-TS-TIME    PIC 9(06).
003100*                                TRANSFER TIME  HHMMSS - DRIVES VELOCITY
003200        10  WK-C-SCORE-TS-NUMR REDEFINES WK-C-SCORE-TIMESTAMP
003300                                        PIC 9(14).
003400*                                COMBINED 14-DIGIT VIEW OF THE ABOVE
003500    05  WK-C-SCORE-OUTPUT.
003600        10  WK-C-SCORE-AMOUNT-SCORE   PIC 9(01).
003700        10  WK-C-SCORE-CYCLE-SCORE    PIC 9(01).
003800        10  WK-C-SCORE-VELOC-SCORE    PIC 9(01).
003900        10  WK-C-SCORE-OUTDEG-SCORE   PIC 9(01).
004000        10  WK-C-SCORE-TOTAL          PIC 9(02).
004100*                                SUM OF THE FOUR COMPONENT SCORES ABOVE
004200        10  WK-C-SCORE-ABEND-SW       PIC X(01).
004300            88  WK-C-SCORE-TABLE-FULL         VALUE "Y".
004400    05  FILLER                        PIC X(10).
