000100*****************************************************************
000200* COPYBOOK   : TFSUSRMS                                         *
000300* DESCRIPTION: RECORD LAYOUT FOR THE USER MASTER FILE, ONE      *
000400*              RECORD PER REGISTERED ACCOUNT HOLDER.            *
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* SBU1B00 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
000900*                     - INITIAL VERSION OF USER MASTER LAYOUT.  *
001000*****************************************************************
001100
001200 05  TFSUSRMS-RECORD               PIC X(0080).
001300
001400*****************************************************************
001500* I-O FORMAT: TFSUSRMSR   FROM FILE TFSUSRMS                    *
001600* USER MASTER RECORD                                             *
001700*****************************************************************
001800
001900 05  TFSUSRMSR  REDEFINES TFSUSRMS-RECORD.
002000     06  TFSUSRMS-USRID            PIC 9(09).
002100*                                USER SURROGATE ID (ASSIGNED ON LOAD)
002200     06  TFSUSRMS-EMAIL            PIC X(40).
002300*                                REGISTRATION E-MAIL - UNIQUE KEY
002400     06  TFSUSRMS-UNAME            PIC X(20).
002500*                                DISPLAY NAME (CARRIED, NOT KEYED ON)
002600     06  FILLER                    PIC X(11).
