000100*****************************************************************
000200* COPYBOOK   : TFSTXNLG                                         *
000300* DESCRIPTION: RECORD LAYOUT SHARED BY THE INCOMING TRANSFER     *
000400*              FILE AND THE SCORED TRANSACTION LEDGER - THE     *
000500*              SAME 60-BYTE LAYOUT IS READ ON INPUT WITH        *
000600*              TFSTXNLG-SCORE ZERO AND RE-WRITTEN ON OUTPUT     *
000700*              WITH TFSTXNLG-SCORE SET BY TRFSCORE.             *
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* SBU1B01 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
001200*                     - INITIAL VERSION, ADAPTED FROM THE OLD   *
001300*                       TFSSPTL SWIFT-LEG LAYOUT.  TIMESTAMP    *
001400*                       SPLIT INTO DATE/TIME SUBFIELDS PLUS A   *
001500*                       COMBINED 14-DIGIT REDEFINE SO CALLERS   *
001600*                       CAN TAKE EITHER VIEW WITHOUT RE-EDITING.*
001700*****************************************************************
001800
001900 05  TFSTXNLG-RECORD               PIC X(0060).
002000
002100*****************************************************************
002200* I-O FORMAT: TFSTXNLGR   FROM FILE TFSTXNLG                    *
002300* SCORED TRANSFER RECORD                                         *
002400*****************************************************************
002500
002600 05  TFSTXNLGR  REDEFINES TFSTXNLG-RECORD.
002700     06  TFSTXNLG-TXID             PIC 9(09).
002800*                                TRANSFER SURROGATE ID (ASSIGNED)
002900     06  TFSTXNLG-SENDER           PIC 9(09).
003000*                                USRID OF THE PAYING PARTY
003100     06  TFSTXNLG-RECEIVER         PIC 9(09).
003200*                                USRID OF THE RECEIVING PARTY
003300     06  TFSTXNLG-AMOUNT           PIC S9(09)V99 COMP-3.
003400*                                TRANSFER AMOUNT
003500     06  TFSTXNLG-TIMESTAMP.
003600         10  TFSTXNLG-TS-DATE      PIC 9(08).
003700*                                TRANSFER DATE  CCYYMMDD
003800         10  TFSTXNLG-TS-TIME      PIC 9(06).
003900*                                TRANSFER TIME  HHMMSS
004000     06  TFSTXNLG-TS-NUMR REDEFINES TFSTXNLG-TIMESTAMP
004100                                    PIC 9(14).
004200*                                COMBINED 14-DIGIT VIEW OF THE ABOVE
004300     06  TFSTXNLG-SCORE            PIC 9(02).
004400*                                FRAUD-RISK SCORE - ZERO ON INPUT
004500     06  FILLER                    PIC X(11).
