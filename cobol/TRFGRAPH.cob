000100*****************************************************************
000200* PROGRAM    : TRFGRAPH                                         *
000300* DESCRIPTION: MAINTAINS THE SENDER-TO-RECEIVER TRANSFER GRAPH  *
000400*              FOR ONE FRAUD-SCORING BATCH RUN.  CALLED ONCE    *
000500*              PER TRANSACTION BY TRFSCORE.  ON EACH CALL THE   *
000600*              EDGE PASSED IN THE LINKAGE RECORD IS ADDED TO    *
000700*              THE ADJACENCY TABLE, THEN A DEPTH-FIRST SEARCH   *
000800*              IS RUN FROM THE SENDER TO SEE WHETHER THE SENDER *
000900*              NOW SITS ON A CYCLE, AND THE SENDER'S DISTINCT   *
001000*              OUT-DEGREE IS COUNTED.  THE ADJACENCY TABLE IS   *
001100*              HELD IN WORKING-STORAGE AND IS NOT REBUILT ON    *
001200*              RE-ENTRY, SO IT ACCUMULATES ACROSS THE WHOLE RUN *
001300*              THE SAME WAY A CALLED SUBPROGRAM'S WORKING-      *
001400*              STORAGE SURVIVES BETWEEN CALLS UNLESS DECLARED   *
001500*              INITIAL.                                         *
001600*****************************************************************
001700* AMENDMENT HISTORY:
001800*****************************************************************
001900* DATE-WRITTEN 09/12/1991                                       *
002000*****************************************************************
002100* SBG2001 09/12/1991 RLW     ORIGINAL VERSION - SENDER-RECEIVER *
002200*                     GRAPH FOR THE CASH-MANAGEMENT STP ENGINE. *
002300* SBG2004 03/22/1993 RLW     ADDED OUT-DEGREE COUNT - REQUESTED *
002400*                     BY WIRE-FRAUD REVIEW COMMITTEE.           *
002500* SBG2011 11/04/1996 DKP     TABLE SIZES RAISED FROM 500 TO 2000*
002600*                     EDGES AFTER OVERNIGHT RUN ABENDED ON THE  *
002700*                     PEAK VOLUME DAY BEFORE THANKSGIVING.      *
002800* SBG2019 08/17/1998 DKP     Y2K - WK-C-TODAY-DATE NOW CARRIES  *
002900*                     A FULL 4-DIGIT CENTURY/YEAR VIA ASCMWS.   *
003000*                     NO DATE ARITHMETIC IN THIS PROGRAM ITSELF *
003100*                     BUT THE TRACE LINE BELOW WAS STAMPING 2   *
003200*                     DIGIT YEARS - FIXED FOR THE ROLLOVER.     *
003300* SBG2020 01/06/1999 DKP     Y2K FOLLOW-UP - REGRESSION RUN      *
003400*                     CONFIRMED CLEAN AFTER SBG2019.            *
003500* SBG2033 06/14/2001 MTC     REWORKED CYCLE-DETECT PARAGRAPHS TO*
003600*                     AN ITERATIVE STACK-TABLE DFS - THE OLD    *
003700*                     PERFORM-NESTED VERSION COULD ONLY FOLLOW  *
003800*                     4 HOPS DEEP BEFORE RUNNING OUT OF LEVELS. *
003900* SBG2041 10/02/2004 MTC     ON-STACK CHECK WAS SCANNING THE     *
004000*                     WRONG SUBSCRIPT RANGE WHEN THE STACK HAD  *
004100*                     BEEN POPPED BACK TO ZERO - FIXED.         *
004200* SBG2058 05/19/2009 ACNKLI  ADDED WK-C-GRAPH-ABEND-SW SO TRFMAIN*
004300*                     CAN TRAP A FULL TABLE INSTEAD OF LETTING  *
004400*                     THE RUN ABEND INSIDE THIS PROGRAM.        *
004500* SBG2000 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
004600*                     - RETARGETED FOR THE FUNDS-TRANSFER LEDGER*
004700*                       BATCH.  UPSI-1 TRACE SWITCH CARRIED     *
004800*                       FORWARD FROM THE OLD STP ENGINE BUILD   *
004900*                       FOR USE DURING PARALLEL-RUN TESTING.    *
005000*****************************************************************
005100       IDENTIFICATION DIVISION.
005200       PROGRAM-ID.    TRFGRAPH.
005300       AUTHOR.        A C NKEMELU.
005400       INSTALLATION.  SECUREBANK DATA CENTER.
005500       DATE-WRITTEN.  09/12/1991.
005600       DATE-COMPILED.
005700       SECURITY.      SECUREBANK INTERNAL USE ONLY.
005800      *****************************************************************
005900      *  TRFGRAPH IS CALLED ONLY BY TRFSCORE.  IT IS NOT CALLED       *
006000      *  DIRECTLY FROM TRFMAIN.                                       *
006100      *****************************************************************
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SPECIAL-NAMES.
006500           C01 IS TOP-OF-FORM
006600           CLASS TRF-NUMERIC-CLASS IS "0" THRU "9"
006700           UPSI-1 ON STATUS IS WK-N-TRACE-REQUESTED
006800                  OFF STATUS IS WK-N-TRACE-NOT-REQUESTED.
006900       DATA DIVISION.
007000       WORKING-STORAGE SECTION.
007100      *****************************************************************
007200      *  ADJACENCY TABLE - ONE ENTRY PER DISTINCT EDGE EVER ADDED.    *
007300      *  ENTRIES ARE NEVER REMOVED WITHIN A RUN.                       *
007400      *****************************************************************
007500       01  WG-EDGE-TABLE.
007600           05  WG-EDGE-COUNT             PIC 9(04) COMP.
007700           05  WG-EDGE-ENTRY OCCURS 2000 TIMES
007800                                         INDEXED BY WG-EDGE-IX.
007900               10  WG-EDGE-FROM-TO.
008000                   15  WG-EDGE-FROM      PIC 9(09).
008100                   15  WG-EDGE-TO        PIC 9(09).
008200               10  WG-EDGE-KEY REDEFINES WG-EDGE-FROM-TO
008300                                         PIC 9(18).
008400      *                                COMBINED FROM+TO VIEW - NOT USED
008500      *                                FOR COMPARE, KEPT FOR DUMP READS
008600           05  FILLER                    PIC X(10).
008700       01  WG-RECEIVER-TABLE.
008800      *****************************************************************
008900      *  DISTINCT-RECEIVER TABLE PER SENDER, USED FOR OUT-DEGREE ONLY *
009000      *  SO WE DO NOT HAVE TO RE-SCAN THE WHOLE EDGE TABLE COUNTING   *
009100      *  DUPLICATE RECEIVERS EVERY TIME.                               *
009200      *****************************************************************
009300           05  WG-RECV-COUNT             PIC 9(04) COMP.
009400           05  WG-RECV-ENTRY OCCURS 2000 TIMES
009500                                         INDEXED BY WG-RECV-IX.
009600               10  WG-RECV-SEND-RECV.
009700                   15  WG-RECV-SENDER    PIC 9(09).
009800                   15  WG-RECV-RECEIVER  PIC 9(09).
009900               10  WG-RECV-KEY REDEFINES WG-RECV-SEND-RECV
010000                                         PIC 9(18).
010100      *                                COMBINED SENDER+RECEIVER VIEW
010200           05  FILLER                    PIC X(10).
010300       01  WG-DFS-WORK.
010400      *****************************************************************
010500      *  ITERATIVE (NON-RECURSIVE) DFS STACK.  EACH STACK FRAME       *
010600      *  REMEMBERS THE NODE AND HOW FAR THROUGH THE EDGE TABLE ITS    *
010700      *  OWN OUT-EDGE SCAN HAS PROGRESSED, SO THE SEARCH CAN RESUME   *
010800      *  A PARTIALLY-SCANNED NODE WITHOUT RECURSION.                  *
010900      *****************************************************************
011000           05  WG-STACK-TOP              PIC 9(04) COMP VALUE ZERO.
011100           05  WG-STACK-ENTRY OCCURS 500 TIMES
011200                                         INDEXED BY WG-STACK-IX.
011300               10  WG-STACK-NODE         PIC 9(09).
011400               10  WG-STACK-SCAN-PTR     PIC 9(04) COMP.
011500           05  WG-VISIT-COUNT            PIC 9(04) COMP VALUE ZERO.
011600           05  WG-VISIT-ENTRY OCCURS 2000 TIMES
011700                                         INDEXED BY WG-VISIT-IX.
011800               10  WG-VISIT-NODE         PIC 9(09).
011900           05  WG-CYCLE-FOUND-SW         PIC X(01) VALUE "N".
012000               88  WG-CYCLE-FOUND                VALUE "Y".
012100           05  WG-ALREADY-VISITED-SW     PIC X(01) VALUE "N".
012200               88  WG-ALREADY-VISITED            VALUE "Y".
012300           05  WG-CURRENT-NODE           PIC 9(09).
012400           05  WG-NEXT-NODE              PIC 9(09).
012500           05  FILLER                    PIC X(10).
012550       77  WG-OUTDEG-COUNT           PIC 9(04) COMP VALUE ZERO.
012600       01  WK-C-COMMON.
012700           COPY ASCMWS.
012800           COPY FIL3090.
012900       01  WK-N-TRACE-GROUP.
013000           05  WK-N-TRACE-SW             PIC 9(01) COMP VALUE ZERO.
013100               88  WK-N-TRACE-REQUESTED               VALUE 1.
013200               88  WK-N-TRACE-NOT-REQUESTED           VALUE 0.
013300           05  FILLER                    PIC X(01).
013400       01  WK-N-TRACE-LINE.
013500           05  FILLER                    PIC X(10) VALUE "TRFGRAPH: ".
013600           05  WK-N-TRACE-FROM           PIC 9(09).
013700           05  FILLER                    PIC X(04) VALUE " -> ".
013800           05  WK-N-TRACE-TO             PIC 9(09).
013900           05  FILLER                    PIC X(20) VALUE SPACES.
014000       01  WK-N-TRACE-LINE-ALT REDEFINES WK-N-TRACE-LINE.
014100           05  WK-N-TRACE-FULL-LINE      PIC X(52).
014200      *                                WHOLE-LINE VIEW FOR PRINT DUMPS
014300       LINKAGE SECTION.
014400           COPY GRAPH.
014500      *
014600       PROCEDURE DIVISION USING WK-C-GRAPH-LINKAGE.
014700      *****************************************************************
014800      *  MAIN-MODULE - DRIVES THE THREE STEPS PERFORMED ON EVERY CALL:*
014900      *  ADD THE EDGE, DETECT A CYCLE FROM THE SENDER, COUNT THE      *
015000      *  SENDER'S OUT-DEGREE.                                          *
015100      *****************************************************************
015200       A000-MAIN-MODULE.
015300           IF WK-N-TRACE-REQUESTED
015400               MOVE WK-C-GRAPH-SENDER   TO WK-N-TRACE-FROM
015500               MOVE WK-C-GRAPH-RECEIVER TO WK-N-TRACE-TO
015600               DISPLAY WK-N-TRACE-LINE
015700           END-IF
015800           MOVE "N" TO WK-C-GRAPH-ABEND-SW
015900           PERFORM B000-ADD-EDGE THRU B099-ADD-EDGE-EXIT
016000           IF NOT WK-C-GRAPH-TABLE-FULL
016100               PERFORM C000-DETECT-CYCLE THRU C099-DETECT-CYCLE-EXIT
016200               PERFORM D000-COUNT-OUTDEGREE THRU D099-COUNT-OUTDEGREE-EXIT
016300           END-IF
016400           GOBACK.
016500      *****************************************************************
016600      *  B000 - APPEND THE NEW EDGE TO THE ADJACENCY TABLE AND THE    *
016700      *  RECEIVER TABLE (IF THE RECEIVER IS NOT ALREADY ON RECORD FOR *
016800      *  THIS SENDER).  DUPLICATE EDGES ARE HARMLESS FOR CYCLE-DETECT *
016900      *  BUT WOULD DOUBLE-COUNT OUT-DEGREE, SO THE RECEIVER TABLE     *
017000      *  ONLY EVER HOLDS DISTINCT SENDER/RECEIVER PAIRS.               *
017100      *****************************************************************
017200       B000-ADD-EDGE.
017300           IF WG-EDGE-COUNT NOT < 2000
017400               MOVE "Y" TO WK-C-GRAPH-ABEND-SW
017500               GO TO B099-ADD-EDGE-EXIT
017600           END-IF
017700           ADD 1 TO WG-EDGE-COUNT
017800           SET WG-EDGE-IX TO WG-EDGE-COUNT
017900           MOVE WK-C-GRAPH-SENDER   TO WG-EDGE-FROM (WG-EDGE-IX)
018000           MOVE WK-C-GRAPH-RECEIVER TO WG-EDGE-TO   (WG-EDGE-IX)
018100           MOVE "N" TO WG-ALREADY-VISITED-SW
018200           PERFORM B100-CHECK-RECEIVER-KNOWN
018300               VARYING WG-RECV-IX FROM 1 BY 1
018400               UNTIL WG-RECV-IX > WG-RECV-COUNT
018500                  OR WG-ALREADY-VISITED
018600           IF NOT WG-ALREADY-VISITED
018700               IF WG-RECV-COUNT NOT < 2000
018800                   MOVE "Y" TO WK-C-GRAPH-ABEND-SW
018900                   GO TO B099-ADD-EDGE-EXIT
019000               END-IF
019100               ADD 1 TO WG-RECV-COUNT
019200               SET WG-RECV-IX TO WG-RECV-COUNT
019300               MOVE WK-C-GRAPH-SENDER   TO WG-RECV-SENDER   (WG-RECV-IX)
019400               MOVE WK-C-GRAPH-RECEIVER TO WG-RECV-RECEIVER (WG-RECV-IX)
019500           END-IF.
019600       B099-ADD-EDGE-EXIT.
019700           EXIT.
019800       B100-CHECK-RECEIVER-KNOWN.
019900           IF WG-RECV-SENDER (WG-RECV-IX)   = WK-C-GRAPH-SENDER
020000              AND WG-RECV-RECEIVER (WG-RECV-IX) = WK-C-GRAPH-RECEIVER
020100               MOVE "Y" TO WG-ALREADY-VISITED-SW
020200           END-IF.
020300      *****************************************************************
020400      *  C000 - ITERATIVE DEPTH-FIRST SEARCH FROM THE SENDER.  A NODE *
020500      *  SEEN AGAIN WHILE STILL ON THE STACK (ON-STACK, NOT MERELY    *
020600      *  VISITED) MEANS A CYCLE RUNS BACK THROUGH THE SENDER.         *
020700      *****************************************************************
020800       C000-DETECT-CYCLE.
020900           MOVE "N" TO WG-CYCLE-FOUND-SW
021000           MOVE ZERO TO WG-STACK-TOP
021100                        WG-VISIT-COUNT
021200           MOVE 1 TO WG-STACK-TOP
021300           SET WG-STACK-IX TO 1
021400           MOVE WK-C-GRAPH-SENDER TO WG-STACK-NODE (WG-STACK-IX)
021500           MOVE 1 TO WG-STACK-SCAN-PTR (WG-STACK-IX)
021600           PERFORM C100-DFS-STEP THRU C199-DFS-STEP-EXIT
021700               UNTIL WG-STACK-TOP = ZERO
021800                  OR WG-CYCLE-FOUND
021900           IF WG-CYCLE-FOUND
022000               MOVE 3 TO WK-C-GRAPH-CYCLE-SCORE
022100           ELSE
022200               MOVE 0 TO WK-C-GRAPH-CYCLE-SCORE
022300           END-IF.
022400       C099-DETECT-CYCLE-EXIT.
022500           EXIT.
022600      *****************************************************************
022700      *  C100 - ONE STEP OF THE DFS: LOOK AT THE TOP-OF-STACK NODE'S  *
022800      *  NEXT UNSCANNED OUT-EDGE.  IF IT LEADS BACK TO A NODE STILL   *
022900      *  ON THE STACK, A CYCLE EXISTS.  IF IT LEADS TO A FRESH NODE,  *
023000      *  PUSH IT.  IF NO EDGES ARE LEFT TO SCAN, POP THE NODE AND     *
023100      *  MARK IT VISITED SO IT IS NEVER RE-EXPANDED.                  *
023200      *****************************************************************
023300       C100-DFS-STEP.
023400           SET WG-STACK-IX TO WG-STACK-TOP
023500           MOVE WG-STACK-NODE (WG-STACK-IX) TO WG-CURRENT-NODE
023600           PERFORM C200-FIND-NEXT-EDGE THRU C299-FIND-NEXT-EDGE-EXIT
023700           IF WG-EDGE-IX > WG-EDGE-COUNT
023800               PERFORM C300-MARK-VISITED THRU C399-MARK-VISITED-EXIT
023900               SUBTRACT 1 FROM WG-STACK-TOP
024000               GO TO C199-DFS-STEP-EXIT
024100           END-IF
024200           MOVE WG-EDGE-TO (WG-EDGE-IX) TO WG-NEXT-NODE
024300           MOVE WG-EDGE-IX TO WG-STACK-SCAN-PTR (WG-STACK-IX)
024400           ADD 1 TO WG-STACK-SCAN-PTR (WG-STACK-IX)
024500           PERFORM C400-CHECK-ON-STACK THRU C499-CHECK-ON-STACK-EXIT
024600           IF WG-CYCLE-FOUND
024700               GO TO C199-DFS-STEP-EXIT
024800           END-IF
024900           PERFORM C500-CHECK-VISITED THRU C599-CHECK-VISITED-EXIT
025000           IF NOT WG-ALREADY-VISITED
025100               IF WG-STACK-TOP NOT < 500
025200                   MOVE "Y" TO WK-C-GRAPH-ABEND-SW
025300                   MOVE "Y" TO WG-CYCLE-FOUND-SW
025400                   GO TO C199-DFS-STEP-EXIT
025500               END-IF
025600               ADD 1 TO WG-STACK-TOP
025700               SET WG-STACK-IX TO WG-STACK-TOP
025800               MOVE WG-NEXT-NODE TO WG-STACK-NODE (WG-STACK-IX)
025900               MOVE 1 TO WG-STACK-SCAN-PTR (WG-STACK-IX)
026000           END-IF.
026100       C199-DFS-STEP-EXIT.
026200           EXIT.
026300      *****************************************************************
026400      *  C200 - SCAN THE EDGE TABLE FROM WHERE THE TOP FRAME LEFT OFF *
026500      *  FOR THE NEXT EDGE WHOSE FROM-NODE MATCHES THE CURRENT NODE.  *
026600      *****************************************************************
026700       C200-FIND-NEXT-EDGE.
026800           SET WG-EDGE-IX TO WG-STACK-SCAN-PTR (WG-STACK-IX)
026900           PERFORM C250-SCAN-ONE-EDGE
027000               UNTIL WG-EDGE-IX > WG-EDGE-COUNT
027100                  OR WG-EDGE-FROM (WG-EDGE-IX) = WG-CURRENT-NODE.
027200       C299-FIND-NEXT-EDGE-EXIT.
027300           EXIT.
027400       C250-SCAN-ONE-EDGE.
027500           IF WG-EDGE-FROM (WG-EDGE-IX) NOT = WG-CURRENT-NODE
027600               SET WG-EDGE-IX UP BY 1
027700           END-IF.
027800      *****************************************************************
027900      *  C400 - IS WG-NEXT-NODE STILL SOMEWHERE ON THE ACTIVE STACK?  *
028000      *  IF SO THE PATH FROM IT BACK TO ITSELF IS A CYCLE.            *
028100      *****************************************************************
028200       C400-CHECK-ON-STACK.
028300           SET WG-STACK-IX TO 1
028400           PERFORM C450-COMPARE-STACK-FRAME
028500               VARYING WG-STACK-IX FROM 1 BY 1
028600               UNTIL WG-STACK-IX > WG-STACK-TOP
028700                  OR WG-CYCLE-FOUND.
028800       C499-CHECK-ON-STACK-EXIT.
028900           EXIT.
029000       C450-COMPARE-STACK-FRAME.
029100           IF WG-STACK-NODE (WG-STACK-IX) = WG-NEXT-NODE
029200               MOVE "Y" TO WG-CYCLE-FOUND-SW
029300           END-IF.
029400      *****************************************************************
029500      *  C500 - HAS WG-NEXT-NODE ALREADY BEEN FULLY EXPANDED AND      *
029600      *  POPPED IN AN EARLIER PART OF THIS SEARCH?  IF SO THERE IS NO *
029700      *  NEED TO EXPAND IT AGAIN.                                      *
029800      *****************************************************************
029900       C500-CHECK-VISITED.
030000           MOVE "N" TO WG-ALREADY-VISITED-SW
030100           PERFORM C550-COMPARE-VISIT-ENTRY
030200               VARYING WG-VISIT-IX FROM 1 BY 1
030300               UNTIL WG-VISIT-IX > WG-VISIT-COUNT
030400                  OR WG-ALREADY-VISITED.
030500       C599-CHECK-VISITED-EXIT.
030600           EXIT.
030700       C550-COMPARE-VISIT-ENTRY.
030800           IF WG-VISIT-NODE (WG-VISIT-IX) = WG-NEXT-NODE
030900               MOVE "Y" TO WG-ALREADY-VISITED-SW
031000           END-IF.
031100       C300-MARK-VISITED.
031200           IF WG-VISIT-COUNT < 2000
031300               ADD 1 TO WG-VISIT-COUNT
031400               SET WG-VISIT-IX TO WG-VISIT-COUNT
031500               MOVE WG-CURRENT-NODE TO WG-VISIT-NODE (WG-VISIT-IX)
031600           END-IF.
031700       C399-MARK-VISITED-EXIT.
031800           EXIT.
031900      *****************************************************************
032000      *  D000 - COUNT HOW MANY DISTINCT RECEIVER-TABLE ROWS BELONG TO *
032100      *  THE SENDER AND TRANSLATE THE COUNT INTO THE OUT-DEGREE BAND. *
032200      *****************************************************************
032300       D000-COUNT-OUTDEGREE.
032400           MOVE ZERO TO WG-OUTDEG-COUNT
032500           PERFORM D100-TALLY-ONE-RECEIVER
032600               VARYING WG-RECV-IX FROM 1 BY 1
032700               UNTIL WG-RECV-IX > WG-RECV-COUNT
032800           IF WG-OUTDEG-COUNT > 10
032900               MOVE 3 TO WK-C-GRAPH-OUTDEG-SCORE
033000           ELSE
033100               IF WG-OUTDEG-COUNT > 5
033200                   MOVE 2 TO WK-C-GRAPH-OUTDEG-SCORE
033300               ELSE
033400                   MOVE 1 TO WK-C-GRAPH-OUTDEG-SCORE
033500               END-IF
033600           END-IF.
033700       D099-COUNT-OUTDEGREE-EXIT.
033800           EXIT.
034200       D100-TALLY-ONE-RECEIVER.
034300           IF WG-RECV-SENDER (WG-RECV-IX) = WK-C-GRAPH-SENDER
034400               ADD 1 TO WG-OUTDEG-COUNT
034500           END-IF.
