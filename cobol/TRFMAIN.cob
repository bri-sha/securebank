000100*****************************************************************
000200* PROGRAM    : TRFMAIN                                          *
000300* DESCRIPTION: NIGHTLY FUNDS-TRANSFER LEDGER AND FRAUD-SCORING  *
000400*              BATCH.  RUNS TWO PASSES: (1) LOADS NEW ACCOUNT   *
000500*              HOLDERS FROM THE USER-INPUT FILE INTO THE USER   *
000600*              MASTER, REJECTING ANY EMAIL ALREADY ON FILE, AND *
000700*              (2) READS THE DAY'S SUBMITTED TRANSFERS FROM     *
000800*              TRANSACTION-INPUT IN THE ORDER THEY WERE FILED,  *
000900*              SCORES EACH ONE FOR FRAUD RISK BY CALLING         *
001000*              TRFSCORE (WHICH IN TURN CALLS TRFGRAPH), AND      *
001100*              WRITES THE SCORED RECORD TO THE TRANSACTION       *
001200*              LEDGER.  REJECTED USERS AND TRANSFERS ARE LOGGED  *
001300*              TO THE EXCEPTIONS REPORT; RUN TOTALS PRINT ON THE *
001400*              CONTROL REPORT AT END OF JOB.                     *
001500*****************************************************************
001600* AMENDMENT HISTORY:
001700*****************************************************************
001800* DATE-WRITTEN 11/14/1990                                       *
001900*****************************************************************
002000* SBM0001 11/14/1990 RLW     ORIGINAL VERSION - NIGHTLY DRIVER  *
002100*                     FOR THE CASH-MANAGEMENT STP ENGINE'S      *
002200*                     ACCOUNT AND PAYMENT-VALIDATION SWEEP.     *
002300* SBM0009 07/29/1994 RLW     ADDED CALL TO TRFXGSPA-STYLE        *
002400*                     SCORING ROUTINE AHEAD OF THE LEDGER WRITE.*
002500* SBM0015 02/11/1997 DKP     TRANSACTION REJECT MESSAGES NOW     *
002600*                     CARRY THE TRANSACTION ID, NOT JUST A LINE *
002700*                     NUMBER - REQUESTED BY WIRE-FRAUD REVIEW.  *
002800* SBM0021 08/17/1998 DKP     Y2K - WK-C-TODAY-DATE NOW CARRIES A *
002900*                     FULL 4-DIGIT CENTURY/YEAR VIA ASCMWS.      *
003000* SBM0022 01/06/1999 DKP     Y2K FOLLOW-UP - REGRESSION RUN      *
003100*                     CONFIRMED CLEAN AFTER SBM0021.             *
003200* SBM0030 09/30/2002 MTC     USER TABLE SIZE RAISED FROM 1000 TO *
003300*                     5000 - NEW-ACCOUNT VOLUME OUTGREW THE OLD  *
003400*                     BOUND ON THE FIRST-OF-MONTH LOAD.          *
003500* SBM0038 05/19/2009 ACNKLI  TRAP TRFSCORE/TRFGRAPH TABLE-FULL    *
003600*                     RETURN AND ABEND CLEANLY INSTEAD OF        *
003700*                     LETTING THE CALLED PROGRAM RUN AWAY.       *
003800* SBM0000 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
003900*                     - REBUILT AS THE FUNDS-TRANSFER LEDGER     *
004000*                       BATCH DRIVER.  USER-MASTER LOAD AND      *
004100*                       TRANSACTION SCORING PASSES COMBINED INTO *
004200*                       ONE RUN WITH A SINGLE CONTROL REPORT.    *
004300*****************************************************************
004400       IDENTIFICATION DIVISION.
004500       PROGRAM-ID.    TRFMAIN.
004600       AUTHOR.        A C NKEMELU.
004700       INSTALLATION.  SECUREBANK DATA CENTER.
004800       DATE-WRITTEN.  11/14/1990.
004900       DATE-COMPILED.
005000       SECURITY.      SECUREBANK INTERNAL USE ONLY.
005100      *****************************************************************
005200      *  TRFMAIN IS THE JOB-STEP PROGRAM FOR THE NIGHTLY FUNDS-       *
005300      *  TRANSFER LEDGER RUN.  IT CALLS TRFSCORE ONCE PER ACCEPTED    *
005400      *  TRANSACTION AND DOES NOT CALL TRFGRAPH DIRECTLY.              *
005500      *****************************************************************
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER.  IBM-AS400.
005900       OBJECT-COMPUTER.  IBM-AS400.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM
006200           UPSI-1 ON STATUS IS WK-N-TRACE-REQUESTED
006300                  OFF STATUS IS WK-N-TRACE-NOT-REQUESTED.
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT USER-INPUT      ASSIGN TO USERIN
006700                  ORGANIZATION IS LINE SEQUENTIAL
006800                  FILE STATUS  IS WK-C-FILE-STATUS.
006900           SELECT USER-MASTER-OUT ASSIGN TO USRMAS
007000                  ORGANIZATION IS LINE SEQUENTIAL
007100                  FILE STATUS  IS WK-C-FILE-STATUS.
007200           SELECT TRANSACTION-INPUT ASSIGN TO TXNIN
007300                  ORGANIZATION IS LINE SEQUENTIAL
007400                  FILE STATUS  IS WK-C-FILE-STATUS.
007500           SELECT TRANSACTION-LEDGER-OUT ASSIGN TO TXNLDG
007600                  ORGANIZATION IS LINE SEQUENTIAL
007700                  FILE STATUS  IS WK-C-FILE-STATUS.
007800           SELECT EXCEPTIONS-REPORT ASSIGN TO EXCRPT
007900                  ORGANIZATION IS LINE SEQUENTIAL
008000                  FILE STATUS  IS WK-C-FILE-STATUS.
008100           SELECT CONTROL-REPORT ASSIGN TO CTLRPT
008200                  ORGANIZATION IS LINE SEQUENTIAL
008300                  FILE STATUS  IS WK-C-FILE-STATUS.
008400      *
008500       DATA DIVISION.
008600       FILE SECTION.
008700       FD  USER-INPUT
008800           LABEL RECORDS ARE OMITTED
008900           DATA RECORD IS TFSUSRMS-REC.
009000       01  TFSUSRMS-REC.
009100           COPY TFSUSRMS.
009200       FD  USER-MASTER-OUT
009300           LABEL RECORDS ARE OMITTED
009400           DATA RECORD IS TFSUSRMS-REC-1.
009500       01  TFSUSRMS-REC-1.
009600           COPY TFSUSRMS REPLACING TFSUSRMS-RECORD BY TFSUSRMS-RECORD-1
009700                                    TFSUSRMSR       BY TFSUSRMSR-1
009800                                    TFSUSRMS-USRID  BY TFSUSRMS-USRID-1
009900                                    TFSUSRMS-EMAIL  BY TFSUSRMS-EMAIL-1
010000                                    TFSUSRMS-UNAME  BY TFSUSRMS-UNAME-1.
010100       FD  TRANSACTION-INPUT
010200           LABEL RECORDS ARE OMITTED
010300           DATA RECORD IS TFSTXNLG-REC.
010400       01  TFSTXNLG-REC.
010500           COPY TFSTXNLG.
010600       FD  TRANSACTION-LEDGER-OUT
010700           LABEL RECORDS ARE OMITTED
010800           DATA RECORD IS TFSTXNLG-REC-1.
010900       01  TFSTXNLG-REC-1.
011000           COPY TFSTXNLG REPLACING TFSTXNLG-RECORD  BY TFSTXNLG-RECORD-1
011100                                    TFSTXNLGR        BY TFSTXNLGR-1
011200                                    TFSTXNLG-TXID    BY TFSTXNLG-TXID-1
011300                                    TFSTXNLG-SENDER  BY TFSTXNLG-SENDER-1
011400                                    TFSTXNLG-RECEIVER BY
011410                                        TFSTXNLG-RECEIVER-1
011500                                    TFSTXNLG-AMOUNT  BY TFSTXNLG-AMOUNT-1
011600                                    TFSTXNLG-TIMESTAMP BY
011610                                        TFSTXNLG-TIMESTAMP-1
011700                                    TFSTXNLG-TS-DATE BY TFSTXNLG-TS-DATE-1
011800                                    TFSTXNLG-TS-TIME BY TFSTXNLG-TS-TIME-1
011900                                    TFSTXNLG-TS-NUMR BY TFSTXNLG-TS-NUMR-1
012000                                    TFSTXNLG-SCORE   BY TFSTXNLG-SCORE-1.
012100       FD  EXCEPTIONS-REPORT
012200           LABEL RECORDS ARE OMITTED
012300           DATA RECORD IS WS-EXC-PRINT-REC.
012400       01  WS-EXC-PRINT-REC              PIC X(0080).
012500       FD  CONTROL-REPORT
012600           LABEL RECORDS ARE OMITTED
012700           DATA RECORD IS WS-CTL-PRINT-REC.
012800       01  WS-CTL-PRINT-REC              PIC X(0080).
012900      *
013000       WORKING-STORAGE SECTION.
013100       01  FILLER                          PIC X(24)        VALUE
013200           "** PROGRAM TRFMAIN **".
013300      *****************************************************************
013400      *  USER MASTER TABLE - REBUILT EACH RUN FROM USER-MASTER-OUT'S  *
013500      *  PRIOR CONTENTS WOULD NORMALLY BE PRE-LOADED HERE BY A PRIOR  *
013600      *  STEP; FOR THIS RUN THE TABLE STARTS EMPTY AND IS BUILT AS    *
013700      *  USER-INPUT IS READ, SINCE USER-MASTER HAS NO INDEXED/        *
013800      *  RELATIVE ACCESS METHOD AVAILABLE IN THIS BUILD.               *
013900      *****************************************************************
014000       01  WS-USER-TABLE.
014100           05  WS-USER-COUNT               PIC 9(04) COMP VALUE ZERO.
014200           05  WS-USER-ENTRY OCCURS 5000 TIMES
014300                                           INDEXED BY WS-USER-IX.
014400               10  WS-USER-USRID           PIC 9(09).
014500               10  WS-USER-EMAIL           PIC X(40).
014600               10  WS-USER-UNAME           PIC X(20).
014700           05  FILLER                      PIC X(10).
014800       01  WS-CONTROL-COUNTERS.
014900           05  WS-NEXT-USRID               PIC 9(09) COMP VALUE ZERO.
015000           05  WS-USERS-ACCEPTED           PIC 9(07) COMP VALUE ZERO.
015100           05  WS-USERS-REJECTED           PIC 9(07) COMP VALUE ZERO.
015200           05  WS-TXN-PROCESSED            PIC 9(07) COMP VALUE ZERO.
015300           05  WS-TXN-REJECTED             PIC 9(07) COMP VALUE ZERO.
015400           05  WS-HIGH-RISK-COUNT          PIC 9(07) COMP VALUE ZERO.
015500           05  WS-TOTAL-AMOUNT-ACCEPTED    PIC S9(11)V99 COMP-3
015600                                                          VALUE ZERO.
015700           05  FILLER                      PIC X(10).
015800       01  WS-SWITCHES.
015900           05  WS-USER-EOF-SW              PIC X(01) VALUE "N".
016000               88  WS-USER-EOF                     VALUE "Y".
016100           05  WS-TXN-EOF-SW               PIC X(01) VALUE "N".
016200               88  WS-TXN-EOF                       VALUE "Y".
016300           05  WS-SENDER-FOUND-SW          PIC X(01) VALUE "N".
016400               88  WS-SENDER-FOUND                  VALUE "Y".
016500           05  FILLER                      PIC X(10).
016600       01  WS-WORK-FIELDS.
016700           05  WS-FOUND-USER-IX            PIC 9(04) COMP VALUE ZERO.
016800           05  WS-LOOKUP-USRID             PIC 9(09).
016900      *****************************************************************
017000      *  CONTROL-REPORT LINE - LABEL/VALUE COLUMN SPLIT.               *
017100      *****************************************************************
017200       01  WS-CTL-LINE.
017300           05  WS-CTL-LABEL                PIC X(30).
017400           05  WS-CTL-VALUE                PIC X(20).
017500           05  FILLER                      PIC X(30).
017600       01  WS-CTL-LINE-FMT REDEFINES WS-CTL-LINE.
017700           05  WS-CTL-LINE-WHOLE           PIC X(80).
017800      *****************************************************************
017900      *  EXCEPTIONS-REPORT LINE - FREE-TEXT MESSAGE.                   *
018000      *****************************************************************
018100       01  WS-EXC-LINE.
018200           05  WS-EXC-TEXT                 PIC X(60).
018300           05  FILLER                      PIC X(20).
018400       01  WS-EXC-LINE-FMT REDEFINES WS-EXC-LINE.
018500           05  WS-EXC-LINE-WHOLE           PIC X(80).
018600       77  WS-CTL-CNT-EDIT                 PIC ZZZZZZ9.
018700       77  WS-CTL-AMT-EDIT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
018800       01  WK-C-COMMON.
018900           COPY ASCMWS.
019000           COPY FIL3090.
019100       01  WK-N-TRACE-GROUP.
019200           05  WK-N-TRACE-SW               PIC 9(01) COMP VALUE ZERO.
019300               88  WK-N-TRACE-REQUESTED                 VALUE 1.
019400               88  WK-N-TRACE-NOT-REQUESTED             VALUE 0.
019500           05  FILLER                      PIC X(01).
019600       COPY SCORE.
019700      *
019800       PROCEDURE DIVISION.
019900      *****************************************************************
020000      *  MAIN-MODULE - OPENS EVERYTHING, RUNS THE TWO PASSES, PRINTS  *
020100      *  THE CONTROL REPORT, CLOSES EVERYTHING, ENDS THE JOB STEP.    *
020200      *****************************************************************
020300       MAIN-MODULE.
020400           PERFORM A000-OPEN-FILES     THRU A099-OPEN-FILES-EX.
020500           PERFORM B000-USER-MASTER-LOAD THRU B199-USER-MASTER-LOAD-EX.
020600           PERFORM C000-TRANSACTION-BATCH THRU C199-TRANSACTION-BATCH-EX.
020700           PERFORM D000-PRINT-CONTROL-REPORT THRU D199-WRITE-CTL-LINE-EX.
020800           PERFORM Z000-CLOSE-FILES    THRU Z099-CLOSE-FILES-EX.
020900           STOP RUN.
021000      *****************************************************************
021100      *  A000 - OPEN ALL SIX FILES.  ANY OPEN FAILURE IS FATAL.       *
021200      *****************************************************************
021300       A000-OPEN-FILES.
021400           OPEN INPUT  USER-INPUT.
021500           IF NOT WK-C-SUCCESSFUL
021600               DISPLAY "TRFMAIN - OPEN FILE ERROR - USER-INPUT"
021700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021800               GO TO Y900-ABNORMAL-TERMINATION.
021900           OPEN OUTPUT USER-MASTER-OUT.
022000           IF NOT WK-C-SUCCESSFUL
022100               DISPLAY "TRFMAIN - OPEN FILE ERROR - USER-MASTER-OUT"
022200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022300               GO TO Y900-ABNORMAL-TERMINATION.
022400           OPEN INPUT  TRANSACTION-INPUT.
022500           IF NOT WK-C-SUCCESSFUL
022600               DISPLAY "TRFMAIN - OPEN FILE ERROR - TRANSACTION-INPUT"
022700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800               GO TO Y900-ABNORMAL-TERMINATION.
022900           OPEN OUTPUT TRANSACTION-LEDGER-OUT.
023000           IF NOT WK-C-SUCCESSFUL
023100               DISPLAY "TRFMAIN - OPEN FILE ERROR - TXN-LEDGER-OUT"
023200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300               GO TO Y900-ABNORMAL-TERMINATION.
023400           OPEN OUTPUT EXCEPTIONS-REPORT.
023500           IF NOT WK-C-SUCCESSFUL
023600               DISPLAY "TRFMAIN - OPEN FILE ERROR - EXCEPTIONS-REPORT"
023700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023800               GO TO Y900-ABNORMAL-TERMINATION.
023900           OPEN OUTPUT CONTROL-REPORT.
024000           IF NOT WK-C-SUCCESSFUL
024100               DISPLAY "TRFMAIN - OPEN FILE ERROR - CONTROL-REPORT"
024200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300               GO TO Y900-ABNORMAL-TERMINATION.
024400       A099-OPEN-FILES-EX.
024500           EXIT.
024600      *****************************************************************
024700      *  B000 - USER-MASTER LOAD PASS.  ONE PASS THROUGH USER-INPUT,  *
024800      *  REJECTING ANY EMAIL ALREADY ON THE IN-MEMORY MASTER TABLE.   *
024900      *****************************************************************
025000       B000-USER-MASTER-LOAD.
025100           READ USER-INPUT
025200               AT END MOVE "Y" TO WS-USER-EOF-SW.
025300           PERFORM B200-PROCESS-USER-RECORD
025310               THRU B299-PROCESS-USER-RECORD-EX
025400               UNTIL WS-USER-EOF.
025500       B199-USER-MASTER-LOAD-EX.
025600           EXIT.
025700       B200-PROCESS-USER-RECORD.
025800           PERFORM B300-FIND-EMAIL-IN-TABLE
025810               THRU B399-FIND-EMAIL-IN-TABLE-EX
025900           IF WS-SENDER-FOUND
026000               PERFORM B250-REJECT-USER-RECORD
026010                   THRU B259-REJECT-USER-RECORD-EX
026100               GO TO B290-READ-NEXT-USER
026200           END-IF
026300           IF WS-USER-COUNT NOT < 5000
026400               DISPLAY "TRFMAIN - USER MASTER TABLE FULL"
026500               GO TO Y900-ABNORMAL-TERMINATION
026600           END-IF
026700           ADD 1 TO WS-NEXT-USRID
026800           ADD 1 TO WS-USER-COUNT
026900           SET WS-USER-IX TO WS-USER-COUNT
027000           MOVE WS-NEXT-USRID     TO WS-USER-USRID (WS-USER-IX)
027100           MOVE TFSUSRMS-EMAIL    TO WS-USER-EMAIL (WS-USER-IX)
027200           MOVE TFSUSRMS-UNAME    TO WS-USER-UNAME (WS-USER-IX)
027300           MOVE WS-NEXT-USRID     TO TFSUSRMS-USRID
027400           MOVE TFSUSRMS-RECORD   TO TFSUSRMS-RECORD-1
027500           WRITE TFSUSRMS-REC-1
027600           ADD 1 TO WS-USERS-ACCEPTED.
027700       B290-READ-NEXT-USER.
027800           READ USER-INPUT
027900               AT END MOVE "Y" TO WS-USER-EOF-SW.
028000       B299-PROCESS-USER-RECORD-EX.
028100           EXIT.
028200       B250-REJECT-USER-RECORD.
028300           MOVE SPACES TO WS-EXC-LINE
028400           STRING "USER REJECTED: " DELIMITED BY SIZE
028500                  TFSUSRMS-EMAIL   DELIMITED BY "  "
028600                  " - Email already registered!" DELIMITED BY SIZE
028700                  INTO WS-EXC-TEXT
028800           WRITE WS-EXC-PRINT-REC FROM WS-EXC-LINE-WHOLE
028900           ADD 1 TO WS-USERS-REJECTED.
029000       B259-REJECT-USER-RECORD-EX.
029100           EXIT.
029200      *****************************************************************
029300      *  B300 - LINEAR SCAN OF THE USER TABLE BY E-MAIL.  RELATIVE OR *
029400      *  INDEXED ACCESS IS NOT AVAILABLE FOR THE USER MASTER IN THIS  *
029500      *  BUILD, SO A FULL TABLE SCAN STANDS IN FOR THE LOOKUP.        *
029600      *****************************************************************
029700       B300-FIND-EMAIL-IN-TABLE.
029800           MOVE "N" TO WS-SENDER-FOUND-SW
029900           PERFORM B350-COMPARE-EMAIL-ENTRY
030000               VARYING WS-USER-IX FROM 1 BY 1
030100               UNTIL WS-USER-IX > WS-USER-COUNT
030200                  OR WS-SENDER-FOUND.
030300       B399-FIND-EMAIL-IN-TABLE-EX.
030400           EXIT.
030500       B350-COMPARE-EMAIL-ENTRY.
030600           IF WS-USER-EMAIL (WS-USER-IX) = TFSUSRMS-EMAIL
030700               MOVE "Y" TO WS-SENDER-FOUND-SW
030800           END-IF.
030900      *****************************************************************
031000      *  C000 - TRANSACTION FRAUD-SCORING PASS.  READ TRANSACTION-    *
031100      *  INPUT IN FILE ORDER - THE FRAUD GRAPH AND VELOCITY SCORING   *
031200      *  ARE ORDER-DEPENDENT SO THIS PASS DOES NOT SORT THE INPUT.    *
031300      *****************************************************************
031400       C000-TRANSACTION-BATCH.
031500           READ TRANSACTION-INPUT
031600               AT END MOVE "Y" TO WS-TXN-EOF-SW.
031700           PERFORM C200-PROCESS-TXN-RECORD
031710               THRU C299-PROCESS-TXN-RECORD-EX
031800               UNTIL WS-TXN-EOF.
031900       C199-TRANSACTION-BATCH-EX.
032000           EXIT.
032100       C200-PROCESS-TXN-RECORD.
032200           MOVE TFSTXNLG-SENDER TO WS-LOOKUP-USRID
032300           PERFORM C210-FIND-USER-BY-ID THRU C219-FIND-USER-BY-ID-EX
032400           IF NOT WS-SENDER-FOUND
032500               PERFORM C250-REJECT-TXN-RECORD
032510                   THRU C259-REJECT-TXN-RECORD-EX
032600               GO TO C290-READ-NEXT-TXN
032700           END-IF
032800           MOVE TFSTXNLG-RECEIVER TO WS-LOOKUP-USRID
032900           PERFORM C210-FIND-USER-BY-ID THRU C219-FIND-USER-BY-ID-EX
033000           IF NOT WS-SENDER-FOUND
033100      *                                WS-SENDER-FOUND-SW IS SET BY
033200      *                                C210 FOR WHICHEVER ID WAS LAST
033300      *                                LOOKED UP - HERE THAT IS THE
033400      *                                RECEIVER
033500               PERFORM C260-REJECT-TXN-RECORD-2
033510                   THRU C269-REJECT-TXN-RECORD-2-EX
033600               GO TO C290-READ-NEXT-TXN
033700           END-IF
033800           MOVE TFSTXNLG-SENDER    TO WK-C-SCORE-SENDER
033900           MOVE TFSTXNLG-RECEIVER  TO WK-C-SCORE-RECEIVER
034000           MOVE TFSTXNLG-AMOUNT    TO WK-C-SCORE-AMOUNT
034100           MOVE TFSTXNLG-TS-DATE   TO WK-C-SCORE-TS-DATE
034200           MOVE TFSTXNLG-TS-TIME   TO WK-C-SCORE-TS-TIME
034300           MOVE "N" TO WK-C-SCORE-ABEND-SW
034400           CALL "TRFSCORE" USING WK-C-SCORE-LINKAGE
034500           IF WK-C-SCORE-TABLE-FULL
034600               DISPLAY "TRFMAIN - TRFSCORE/TRFGRAPH TABLE FULL"
034700               GO TO Y900-ABNORMAL-TERMINATION
034800           END-IF
034900           MOVE WK-C-SCORE-TOTAL   TO TFSTXNLG-SCORE
035000           MOVE TFSTXNLG-RECORD    TO TFSTXNLG-RECORD-1
035100           WRITE TFSTXNLG-REC-1
035200           ADD 1 TO WS-TXN-PROCESSED
035300           ADD TFSTXNLG-AMOUNT TO WS-TOTAL-AMOUNT-ACCEPTED
035400           PERFORM C240-CHECK-HIGH-RISK THRU C249-CHECK-HIGH-RISK-EX.
035500       C290-READ-NEXT-TXN.
035600           READ TRANSACTION-INPUT
035700               AT END MOVE "Y" TO WS-TXN-EOF-SW.
035800       C299-PROCESS-TXN-RECORD-EX.
035900           EXIT.
036000      *****************************************************************
036100      *  C210 - LINEAR SCAN OF THE USER TABLE BY SURROGATE USER-ID,   *
036200      *  USED TO VALIDATE BOTH THE SENDER AND THE RECEIVER.           *
036300      *****************************************************************
036400       C210-FIND-USER-BY-ID.
036500           MOVE "N" TO WS-SENDER-FOUND-SW
036600           PERFORM C215-COMPARE-USRID-ENTRY
036700               VARYING WS-USER-IX FROM 1 BY 1
036800               UNTIL WS-USER-IX > WS-USER-COUNT
036900                  OR WS-SENDER-FOUND.
037000       C219-FIND-USER-BY-ID-EX.
037100           EXIT.
037200       C215-COMPARE-USRID-ENTRY.
037300           IF WS-USER-USRID (WS-USER-IX) = WS-LOOKUP-USRID
037400               MOVE "Y" TO WS-SENDER-FOUND-SW
037500           END-IF.
037600       C240-CHECK-HIGH-RISK.
037700           IF WK-C-SCORE-TOTAL > 6
037800               ADD 1 TO WS-HIGH-RISK-COUNT
037900           END-IF.
038000       C249-CHECK-HIGH-RISK-EX.
038100           EXIT.
038200       C250-REJECT-TXN-RECORD.
038300           MOVE SPACES TO WS-EXC-LINE
038400           STRING "TRANSACTION REJECTED: " DELIMITED BY SIZE
038500                  TFSTXNLG-TXID     DELIMITED BY SIZE
038600                  " - Sender not found" DELIMITED BY SIZE
038700                  INTO WS-EXC-TEXT
038800           WRITE WS-EXC-PRINT-REC FROM WS-EXC-LINE-WHOLE
038900           ADD 1 TO WS-TXN-REJECTED.
039000       C259-REJECT-TXN-RECORD-EX.
039100           EXIT.
039200       C260-REJECT-TXN-RECORD-2.
039300           MOVE SPACES TO WS-EXC-LINE
039400           STRING "TRANSACTION REJECTED: " DELIMITED BY SIZE
039500                  TFSTXNLG-TXID     DELIMITED BY SIZE
039600                  " - Receiver not found" DELIMITED BY SIZE
039700                  INTO WS-EXC-TEXT
039800           WRITE WS-EXC-PRINT-REC FROM WS-EXC-LINE-WHOLE
039900           ADD 1 TO WS-TXN-REJECTED.
040000       C269-REJECT-TXN-RECORD-2-EX.
040100           EXIT.
040200      *****************************************************************
040300      *  D000 - END-OF-RUN CONTROL REPORT.  ONE GROUP, NO             *
040400      *  INTERMEDIATE BREAKS - THE RUN ITSELF IS THE ONLY GROUPING.   *
040500      *****************************************************************
040600       D000-PRINT-CONTROL-REPORT.
040700           MOVE "USERS ACCEPTED"          TO WS-CTL-LABEL
040800           MOVE WS-USERS-ACCEPTED         TO WS-CTL-CNT-EDIT
040900           MOVE WS-CTL-CNT-EDIT           TO WS-CTL-VALUE
041000           PERFORM D100-WRITE-CTL-LINE THRU D199-WRITE-CTL-LINE-EX
041100           MOVE "USERS REJECTED"          TO WS-CTL-LABEL
041200           MOVE WS-USERS-REJECTED         TO WS-CTL-CNT-EDIT
041300           MOVE WS-CTL-CNT-EDIT           TO WS-CTL-VALUE
041400           PERFORM D100-WRITE-CTL-LINE THRU D199-WRITE-CTL-LINE-EX
041500           MOVE "TRANSACTIONS PROCESSED"  TO WS-CTL-LABEL
041600           MOVE WS-TXN-PROCESSED          TO WS-CTL-CNT-EDIT
041700           MOVE WS-CTL-CNT-EDIT           TO WS-CTL-VALUE
041800           PERFORM D100-WRITE-CTL-LINE THRU D199-WRITE-CTL-LINE-EX
041900           MOVE "TRANSACTIONS REJECTED"   TO WS-CTL-LABEL
042000           MOVE WS-TXN-REJECTED           TO WS-CTL-CNT-EDIT
042100           MOVE WS-CTL-CNT-EDIT           TO WS-CTL-VALUE
042200           PERFORM D100-WRITE-CTL-LINE THRU D199-WRITE-CTL-LINE-EX
042300           MOVE "TOTAL AMOUNT ACCEPTED"   TO WS-CTL-LABEL
042400           MOVE WS-TOTAL-AMOUNT-ACCEPTED  TO WS-CTL-AMT-EDIT
042500           MOVE WS-CTL-AMT-EDIT           TO WS-CTL-VALUE
042600           PERFORM D100-WRITE-CTL-LINE THRU D199-WRITE-CTL-LINE-EX
042700           MOVE "HIGH-RISK TRANSACTIONS"  TO WS-CTL-LABEL
042800           MOVE WS-HIGH-RISK-COUNT        TO WS-CTL-CNT-EDIT
042900           MOVE WS-CTL-CNT-EDIT           TO WS-CTL-VALUE
043000           PERFORM D100-WRITE-CTL-LINE THRU D199-WRITE-CTL-LINE-EX.
043100       D099-PRINT-CONTROL-REPORT-EX.
043200           EXIT.
043300       D100-WRITE-CTL-LINE.
043400           WRITE WS-CTL-PRINT-REC FROM WS-CTL-LINE-WHOLE.
043500       D199-WRITE-CTL-LINE-EX.
043600           EXIT.
043700      *****************************************************************
043800      *  Z000 - CLOSE ALL SIX FILES ON THE WAY OUT, NORMAL OR ABEND.  *
043900      *****************************************************************
044000       Z000-CLOSE-FILES.
044100           CLOSE USER-INPUT USER-MASTER-OUT
044200                 TRANSACTION-INPUT TRANSACTION-LEDGER-OUT
044300                 EXCEPTIONS-REPORT CONTROL-REPORT.
044400       Z099-CLOSE-FILES-EX.
044500           EXIT.
044600      *---------------------------------------------------------------*
044700      *                   PROGRAM SUBROUTINE                          *
044800      *---------------------------------------------------------------*
044900       Y900-ABNORMAL-TERMINATION.
045000           PERFORM Z000-CLOSE-FILES THRU Z099-CLOSE-FILES-EX.
045100           MOVE "Y" TO WK-C-RUN-ABEND-SW
045200           DISPLAY "TRFMAIN - RUN TERMINATED ABNORMALLY"
045300           STOP RUN.
