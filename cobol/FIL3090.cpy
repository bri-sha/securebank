000100*****************************************************************
000200* COPYBOOK   : FIL3090                                          *
000300* DESCRIPTION: COMMON FILE STATUS CONDITION NAMES.  COPIED INTO *
000400*              THE WORKING-STORAGE OF EVERY PROGRAM THAT OPENS  *
000500*              A FILE SO THE STATUS TEST READS THE SAME WAY IN  *
000600*              EVERY PROGRAM IN THE SUITE.                      *
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* SBF3000 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
001100*                     - INITIAL VERSION (SEQUENTIAL FILE STATUS *
001200*                       CONDITIONS ONLY - INDEXED CONDITIONS    *
001300*                       CARRIED FOR CONSISTENCY WITH OTHER SHOP *
001400*                       COPYBOOKS BUT NOT EXERCISED HERE).      *
001500*****************************************************************
001600
001700 01  WK-C-FILE-STATUS-AREA.
001800     05  WK-C-FILE-STATUS          PIC X(02).
001900         88  WK-C-SUCCESSFUL               VALUE "00".
002000         88  WK-C-END-OF-FILE              VALUE "10".
002100         88  WK-C-DUPLICATE-KEY            VALUE "22".
002200         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
002300         88  WK-C-INVALID-KEY               VALUE "23" "24" "34"
002400                                             "35" "37" "38" "39"
002500                                             "41" "42" "43" "44"
002600                                             "46" "47" "48" "49".
002700     05  FILLER                    PIC X(18).
