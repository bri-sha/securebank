000100*****************************************************************
000200* PROGRAM    : TRFSCORE                                         *
000300* DESCRIPTION: COMPUTES THE FRAUD-RISK SCORE FOR ONE TRANSFER.  *
000400*              CALLED ONCE PER TRANSACTION BY TRFMAIN.  COMBINES*
000500*              AN AMOUNT-BAND SCORE, A GRAPH CYCLE SCORE, A     *
000600*              SENDER-VELOCITY SCORE AND AN OUT-DEGREE SCORE    *
000700*              INTO ONE TOTAL.  THE CYCLE AND OUT-DEGREE SCORES *
000800*              ARE OBTAINED BY CALLING TRFGRAPH, WHICH ALSO     *
000900*              RECORDS THE SENDER-RECEIVER EDGE FOR THIS        *
001000*              TRANSFER BEFORE SCORING.  THE PER-SENDER LAST-   *
001100*              SEEN-TIME TABLE USED FOR VELOCITY IS HELD IN     *
001200*              THIS PROGRAM'S OWN WORKING-STORAGE AND, LIKE     *
001300*              TRFGRAPH'S ADJACENCY TABLE, PERSISTS FOR THE     *
001400*              LIFE OF THE RUN.                                 *
001500*****************************************************************
001600* AMENDMENT HISTORY:
001700*****************************************************************
001800* DATE-WRITTEN 04/03/1992                                       *
001900*****************************************************************
002000* SBS1001 04/03/1992 RLW     ORIGINAL VERSION - AMOUNT AND      *
002100*                     VELOCITY SCORING FOR THE CASH-MANAGEMENT  *
002200*                     STP ENGINE.                                *
002300* SBS1006 07/29/1994 RLW     ADDED CALL TO TRFXGSPA-STYLE GRAPH *
002400*                     ROUTINE FOR CYCLE AND OUT-DEGREE SCORING. *
002500* SBS1013 02/11/1997 DKP     VELOCITY GAP WAS TRUNCATING TO THE  *
002600*                     NEAREST MINUTE BEFORE SUBTRACTING, WHICH  *
002700*                     UNDER-COUNTED THE GAP ACROSS A MINUTE     *
002800*                     BOUNDARY - REWORKED TO SUBTRACT IN WHOLE  *
002900*                     SECONDS FIRST, THEN DIVIDE.                *
003000* SBS1019 08/17/1998 DKP     Y2K - WK-C-TODAY-DATE NOW CARRIES A *
003100*                     FULL 4-DIGIT CENTURY/YEAR VIA ASCMWS.      *
003200* SBS1020 01/06/1999 DKP     Y2K FOLLOW-UP - REGRESSION RUN      *
003300*                     CONFIRMED CLEAN AFTER SBS1019.             *
003400* SBS1027 09/30/2002 MTC     AMOUNT-SCORE BOUNDARY WAS COMPARING *
003500*                     ON A ROUNDED WORK FIELD - REMOVED THE      *
003600*                     ROUNDING, COMPARE IS NOW EXACT AGAINST THE *
003700*                     PACKED AMOUNT.                              *
003800* SBS1035 05/19/2009 ACNKLI  ADDED WK-C-SCORE-ABEND-SW PASS-     *
003900*                     THROUGH FROM TRFGRAPH SO TRFMAIN CAN TRAP  *
004000*                     A FULL GRAPH TABLE WITHOUT AN ABEND HERE.  *
004100* SBS1000 09/08/2026 ACNKLI  SECUREBANK LEDGER CONVERSION - PH1 *
004200*                     - RETARGETED FOR THE FUNDS-TRANSFER LEDGER*
004300*                       BATCH.  VELOCITY THRESHOLDS AND AMOUNT   *
004400*                       BANDS RESET TO THE NEW LEDGER'S RULES.  *
004500*****************************************************************
004600       IDENTIFICATION DIVISION.
004700       PROGRAM-ID.    TRFSCORE.
004800       AUTHOR.        A C NKEMELU.
004900       INSTALLATION.  SECUREBANK DATA CENTER.
005000       DATE-WRITTEN.  04/03/1992.
005100       DATE-COMPILED.
005200       SECURITY.      SECUREBANK INTERNAL USE ONLY.
005300      *****************************************************************
005400      *  TRFSCORE IS CALLED ONLY BY TRFMAIN, ONCE PER TRANSACTION,    *
005500      *  AFTER SENDER AND RECEIVER HAVE BOTH BEEN VALIDATED AGAINST   *
005600      *  THE USER MASTER TABLE.                                       *
005700      *****************************************************************
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM
006200           UPSI-1 ON STATUS IS WK-N-TRACE-REQUESTED
006300                  OFF STATUS IS WK-N-TRACE-NOT-REQUESTED.
006400       DATA DIVISION.
006500       WORKING-STORAGE SECTION.
006600      *****************************************************************
006700      *  PER-SENDER LAST-SEEN-TIME TABLE, USED FOR VELOCITY SCORING.  *
006800      *  TIME IS KEPT IN SECONDS-SINCE-MIDNIGHT, NOT MINUTES, SO A    *
006900      *  GAP THAT CROSSES A MINUTE BOUNDARY (E.G. :59 TO :01) IS NOT  *
007000      *  MIS-ROUNDED TO A FULL MINUTE - THE DIVIDE BY 60 HAPPENS ONLY *
007100      *  ONCE, ON THE FINAL ELAPSED-SECONDS FIGURE.                    *
007200      *****************************************************************
007300       01  WS-VELOC-TABLE.
007400           05  WS-VELOC-COUNT            PIC 9(04) COMP VALUE ZERO.
007500           05  WS-VELOC-ENTRY OCCURS 2000 TIMES
007600                                         INDEXED BY WS-VELOC-IX.
007700               10  WS-VELOC-SEND-SECS.
007800                   15  WS-VELOC-SENDER   PIC 9(09).
007900                   15  WS-VELOC-LAST-SECS PIC 9(05).
008000               10  WS-VELOC-KEY REDEFINES WS-VELOC-SEND-SECS
008100                                         PIC 9(14).
008200      *                                COMBINED SENDER+SECONDS VIEW,
008300      *                                KEPT FOR CONSOLE DUMP READS ONLY
008400           05  FILLER                    PIC X(10).
008500       01  WS-WORK-AREA.
008600           05  WS-FOUND-SENDER-SW        PIC X(01) VALUE "N".
008700               88  WS-FOUND-SENDER               VALUE "Y".
008800           05  WS-PRIOR-ENTRY-IX         PIC 9(04) COMP VALUE ZERO.
008900           05  WS-HHMMSS-GROUP.
009000               10  WS-HH                 PIC 9(02).
009100               10  WS-MM                 PIC 9(02).
009200               10  WS-SS                 PIC 9(02).
009300           05  WS-HHMMSS-NUMR REDEFINES WS-HHMMSS-GROUP
009400                                         PIC 9(06).
009500      *                                RE-COMBINED HHMMSS SANITY VIEW,
009600      *                                NOT REFERENCED IN PROCEDURE DIVISN
009700           05  WS-CUR-SECONDS            PIC 9(05) COMP.
009800           05  WS-PRIOR-SECONDS          PIC 9(05) COMP.
009900           05  WS-GAP-SECONDS            PIC 9(05) COMP.
010100           05  WS-SCORE-AMOUNT-WORK      PIC S9(09)V99 COMP-3.
010200           05  FILLER                    PIC X(10).
010250       77  WS-GAP-MINUTES                PIC 9(05) COMP VALUE ZERO.
010300       01  WK-C-COMMON.
010400           COPY ASCMWS.
010500           COPY FIL3090.
010600       01  WK-N-TRACE-GROUP.
010700           05  WK-N-TRACE-SW             PIC 9(01) COMP VALUE ZERO.
010800               88  WK-N-TRACE-REQUESTED               VALUE 1.
010900               88  WK-N-TRACE-NOT-REQUESTED           VALUE 0.
011000           05  FILLER                    PIC X(01).
011100       01  WK-N-TRACE-LINE.
011200           05  FILLER                    PIC X(10) VALUE "TRFSCORE: ".
011300           05  WK-N-TRACE-TOTAL          PIC 9(02).
011400           05  FILLER                    PIC X(30) VALUE SPACES.
011500       01  WK-N-TRACE-LINE-ALT REDEFINES WK-N-TRACE-LINE.
011600           05  WK-N-TRACE-FULL-LINE      PIC X(42).
011700      *                                WHOLE-LINE VIEW FOR PRINT DUMPS
011800           COPY GRAPH.
011900       LINKAGE SECTION.
012000           COPY SCORE.
012100      *
012200       PROCEDURE DIVISION USING WK-C-SCORE-LINKAGE.
012300      *****************************************************************
012400      *  A000 - DRIVES THE FOUR COMPONENT SCORES, TOTALS THEM, AND    *
012500      *  RETURNS THE TOTAL TO TRFMAIN.                                 *
012600      *****************************************************************
012700       A000-CALCULATE-FRAUD-SCORE.
012800           MOVE "N" TO WK-C-SCORE-ABEND-SW
012900           PERFORM B000-SCORE-AMOUNT   THRU B099-SCORE-AMOUNT-EXIT
013000           PERFORM D000-SCORE-VELOCITY THRU D099-SCORE-VELOCITY-EXIT
013100           PERFORM E000-CALL-GRAPH     THRU E099-CALL-GRAPH-EXIT
013200           COMPUTE WK-C-SCORE-TOTAL =
013300                   WK-C-SCORE-AMOUNT-SCORE + WK-C-SCORE-CYCLE-SCORE
013400                 + WK-C-SCORE-VELOC-SCORE  + WK-C-SCORE-OUTDEG-SCORE
013500           IF WK-N-TRACE-REQUESTED
013600               MOVE WK-C-SCORE-TOTAL TO WK-N-TRACE-TOTAL
013700               DISPLAY WK-N-TRACE-LINE
013800           END-IF
013900           GOBACK.
014000      *****************************************************************
014100      *  B000 - AMOUNT SCORE.  BOUNDARIES ARE EXACT - NO ROUNDING.    *
014200      *****************************************************************
014300       B000-SCORE-AMOUNT.
014400           MOVE WK-C-SCORE-AMOUNT TO WS-SCORE-AMOUNT-WORK
014500           IF WS-SCORE-AMOUNT-WORK > 100000.00
014600               MOVE 3 TO WK-C-SCORE-AMOUNT-SCORE
014700           ELSE
014800               IF WS-SCORE-AMOUNT-WORK > 50000.00
014900                   MOVE 2 TO WK-C-SCORE-AMOUNT-SCORE
015000               ELSE
015100                   MOVE 1 TO WK-C-SCORE-AMOUNT-SCORE
015200               END-IF
015300           END-IF.
015400       B099-SCORE-AMOUNT-EXIT.
015500           EXIT.
015600      *****************************************************************
015700      *  D000 - VELOCITY SCORE.  LOOK UP THE SENDER'S LAST-SEEN TIME  *
015800      *  IN THIS RUN; IF NONE, SCORE 1 AND FILE THIS TRANSFER'S TIME  *
015900      *  AS THE SENDER'S FIRST ENTRY.  OTHERWISE SCORE BY THE ELAPSED *
016000      *  WHOLE-SECOND GAP, THEN UPDATE THE ENTRY TO THIS TRANSFER'S   *
016100      *  TIME FOR THE NEXT TRANSFER FROM THE SAME SENDER.             *
016200      *****************************************************************
016300       D000-SCORE-VELOCITY.
016400           PERFORM D100-EXTRACT-CUR-SECONDS
016410               THRU D199-EXTRACT-CUR-SECONDS-EXIT
016500           MOVE "N" TO WS-FOUND-SENDER-SW
016600           MOVE ZERO TO WS-PRIOR-ENTRY-IX
016700           PERFORM D200-FIND-SENDER-ENTRY
016800               VARYING WS-VELOC-IX FROM 1 BY 1
016900               UNTIL WS-VELOC-IX > WS-VELOC-COUNT
017000                  OR WS-FOUND-SENDER
017100           IF NOT WS-FOUND-SENDER
017200               MOVE 1 TO WK-C-SCORE-VELOC-SCORE
017300               PERFORM D300-ADD-VELOC-ENTRY THRU D399-ADD-VELOC-ENTRY-EXIT
017400               GO TO D099-SCORE-VELOCITY-EXIT
017500           END-IF
017600           MOVE WS-VELOC-LAST-SECS (WS-PRIOR-ENTRY-IX) TO WS-PRIOR-SECONDS
017700           IF WS-CUR-SECONDS NOT < WS-PRIOR-SECONDS
017800               COMPUTE WS-GAP-SECONDS =
017900                       WS-CUR-SECONDS - WS-PRIOR-SECONDS
018000           ELSE
018100      *                                CLOCK DID NOT ROLL BACK IN A
018200      *                                FORWARD-ORDERED RUN - TREAT AS
018300      *                                NO GAP RATHER THAN GO NEGATIVE
018400               MOVE ZERO TO WS-GAP-SECONDS
018500           END-IF
018600           COMPUTE WS-GAP-MINUTES = WS-GAP-SECONDS / 60
018700           IF WS-GAP-MINUTES < 1
018800               MOVE 3 TO WK-C-SCORE-VELOC-SCORE
018900           ELSE
019000               IF WS-GAP-MINUTES < 5
019100                   MOVE 2 TO WK-C-SCORE-VELOC-SCORE
019200               ELSE
019300                   MOVE 1 TO WK-C-SCORE-VELOC-SCORE
019400               END-IF
019500           END-IF
019600           MOVE WS-CUR-SECONDS TO WS-VELOC-LAST-SECS (WS-PRIOR-ENTRY-IX).
019700       D099-SCORE-VELOCITY-EXIT.
019800           EXIT.
019900       D100-EXTRACT-CUR-SECONDS.
020000           MOVE WK-C-SCORE-TS-TIME(1:2) TO WS-HH
020100           MOVE WK-C-SCORE-TS-TIME(3:2) TO WS-MM
020200           MOVE WK-C-SCORE-TS-TIME(5:2) TO WS-SS
020300           COMPUTE WS-CUR-SECONDS =
020400                   (WS-HH * 3600) + (WS-MM * 60) + WS-SS.
020500       D199-EXTRACT-CUR-SECONDS-EXIT.
020600           EXIT.
020700       D200-FIND-SENDER-ENTRY.
020800           IF WS-VELOC-SENDER (WS-VELOC-IX) = WK-C-SCORE-SENDER
020900               MOVE "Y" TO WS-FOUND-SENDER-SW
021000               SET WS-PRIOR-ENTRY-IX TO WS-VELOC-IX
021100           END-IF.
021200       D300-ADD-VELOC-ENTRY.
021300           IF WS-VELOC-COUNT NOT < 2000
021400               MOVE "Y" TO WK-C-SCORE-ABEND-SW
021500               GO TO D399-ADD-VELOC-ENTRY-EXIT
021600           END-IF
021700           ADD 1 TO WS-VELOC-COUNT
021800           SET WS-VELOC-IX TO WS-VELOC-COUNT
021900           MOVE WK-C-SCORE-SENDER TO WS-VELOC-SENDER   (WS-VELOC-IX)
022000           MOVE WS-CUR-SECONDS    TO WS-VELOC-LAST-SECS (WS-VELOC-IX).
022100       D399-ADD-VELOC-ENTRY-EXIT.
022200           EXIT.
022300      *****************************************************************
022400      *  E000 - CALL TRFGRAPH TO RECORD THE EDGE AND OBTAIN THE CYCLE *
022500      *  SCORE AND OUT-DEGREE SCORE FOR THIS SENDER.                   *
022600      *****************************************************************
022700       E000-CALL-GRAPH.
022800           MOVE WK-C-SCORE-SENDER   TO WK-C-GRAPH-SENDER
022900           MOVE WK-C-SCORE-RECEIVER TO WK-C-GRAPH-RECEIVER
023000           CALL "TRFGRAPH" USING WK-C-GRAPH-LINKAGE
023100           IF WK-C-GRAPH-TABLE-FULL
023200               MOVE "Y" TO WK-C-SCORE-ABEND-SW
023300           END-IF
023400           MOVE WK-C-GRAPH-CYCLE-SCORE  TO WK-C-SCORE-CYCLE-SCORE
023500           MOVE WK-C-GRAPH-OUTDEG-SCORE TO WK-C-SCORE-OUTDEG-SCORE.
023600       E099-CALL-GRAPH-EXIT.
023700           EXIT.
